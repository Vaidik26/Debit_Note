000100******************************************************************
000200*  DNDEBREC  --  DEBIT NOTE RECORD LAYOUT                        *
000300*                                                                *
000400*  OUTPUT OF DNCALC01 (THE INTEREST-CALC BATCH) AND, UNCHANGED,  *
000500*  THE LAYOUT OF THE EXTERNALLY-SUPPLIED EXPECTED FILE READ BY   *
000600*  DNVERF01 FOR VERIFICATION.  CARRIES THE DESCRIPTIVE FIELDS OF *
000700*  THE RAW INVOICE PLUS THE CLEANSED AND DERIVED INTEREST        *
000800*  COLUMNS.  COPY INTO THE FILE SECTION OF ANY PROGRAM THAT      *
000900*  READS OR WRITES A DEBIT NOTE FILE.                            *
001000*                                                                *
001100*  94066  TJM  FIRST CUT, CARRIES FORWARD THE AR-220 COLUMNS     *
001200*  94301  TJM  ADDED DN-DUE-DAYS AND DN-PREV-INTERST FOR THE     *
001300*               RATE-CHANGE-MIDSTREAM CASE                       *
001400*  99017  PDQ  Y2K -- DN-TRANS-DATE/DN-DUE-DATE STAY TEXT         *
001500*  02148  TJM  WIDENED DN-INTEREST-AMOUNT TO 4 DECIMALS PER THE  *
001600*               AUDIT FINDING ON ROUNDING DRIFT                  *
001700******************************************************************
001800 01  DN-DEBIT-NOTE-RECORD.
001900     05  DN-REGION                 PIC X(20).
002000     05  DN-AREA-NAME              PIC X(20).
002100     05  DN-MARKET                 PIC X(20).
002200     05  DN-CUSTOMER-NAME          PIC X(30).
002300     05  DN-CUSTOMER-NUMBER        PIC X(10).
002400     05  DN-TRANS-DATE             PIC X(10).
002500     05  DN-TRANSACTION-NBR        PIC X(15).
002600     05  DN-TYPE                   PIC X(25).
002700     05  DN-STATUS                 PIC X(10).
002800     05  DN-DUE-DATE               PIC X(10).
002900     05  DN-AMOUNT                 PIC S9(9)V99.
003000     05  DN-BALANCE-DUE            PIC S9(9)V99.
003100     05  DN-AGE                    PIC S9(4).
003200     05  DN-DUE-DAYS               PIC 9(3).
003300     05  DN-PREV-INTERST           PIC 9(4).
003400     05  DN-INTERST-WORKING        PIC S9(4).
003500     05  DN-PER-DAY-INTERST-PCT    PIC 9V99.
003600     05  DN-WORKING-INTERST-PCT    PIC S9(4)V9999.
003700     05  DN-INTEREST-AMOUNT        PIC S9(9)V9(4).
003800     05  FILLER                    PIC X(19).
