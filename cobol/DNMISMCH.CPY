000100******************************************************************
000200*  DNMISMCH  --  MISMATCH / VALUE-COMPARISON REPORT RECORD       *
000300*                                                                *
000400*  THE MISMATCH REPORT FILE CARRIES TWO KINDS OF DETAIL LINE --  *
000500*  A ROW-MISMATCH LINE (KEY PRESENT ON ONE SIDE ONLY) AND A      *
000600*  VALUE-COMPARISON LINE (KEY ON BOTH SIDES, A COLUMN DIFFERS).  *
000700*  BOTH SHARE THE ONE FD RECORD AREA BELOW SO DNVERF01 NEEDS     *
000800*  ONLY ONE SELECT/FD FOR THE REPORT FILE.  COPY INTO THE FILE   *
000900*  SECTION OF DNVERF01.                                          *
001000*                                                                *
001100*  94301  TJM  FIRST CUT FOR THE AR-220 VERIFY STEP              *
001200*  96088  TJM  SPLIT THE VALUE-COMPARISON LINE OUT OF THE        *
001300*               MISMATCH LINE SO THE DIFFERENCE COLUMN HAS ROOM  *
001350*  06140  RSK  ADDED 88-LEVELS FOR THE TWO MISMATCH-TYPE         *
001360*               LITERALS DNVERF01 ACTUALLY WRITES                *
001400******************************************************************
001500 01  DN-MISMATCH-RECORD.
001600     05  MM-MISMATCH-TYPE          PIC X(22).
001610         88  MM-EXTRA-IN-PROCESSED    VALUE 'Extra in Processed'.
001620         88  MM-MISSING-IN-PROCESSED  VALUE 'Missing in Processed'.
001700     05  MM-CUSTOMER-NAME          PIC X(30).
001800     05  MM-TRANSACTION-NBR        PIC X(15).
001900     05  MM-TYPE                   PIC X(25).
002000     05  MM-AGE                    PIC S9(4).
002100     05  MM-BALANCE-DUE            PIC S9(9)V99.
002200     05  MM-INTEREST-AMOUNT        PIC S9(9)V9(4).
002300     05  FILLER                    PIC X(2).
002400*
002500******************************************************************
002600*  DN-VALUE-COMPARISON-RECORD REDEFINES THE SAME AREA SO A       *
002700*  SINGLE REPORT FD CAN CARRY EITHER KIND OF DETAIL LINE.        *
002800******************************************************************
002900 01  DN-VALUE-COMPARISON-RECORD REDEFINES DN-MISMATCH-RECORD.
003000     05  VC-CUSTOMER-NAME          PIC X(30).
003100     05  VC-TRANSACTION-NBR        PIC X(15).
003200     05  VC-COLUMN                 PIC X(20).
003300     05  VC-PROCESSED-VALUE        PIC S9(9)V9(4).
003400     05  VC-EXPECTED-VALUE         PIC S9(9)V9(4).
003500     05  VC-DIFFERENCE             PIC S9(9)V9(4).
003600     05  VC-DIFFERENCE-NA          PIC X(3).
003700     05  FILLER                    PIC X(15).
