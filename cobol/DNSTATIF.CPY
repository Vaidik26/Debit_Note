000100******************************************************************
000200*  DNSTATIF  --  DNSTAT01 CALL INTERFACE                         *
000300*                                                                *
000400*  SHARED BY EVERY PROGRAM THAT CALLS DNSTAT01 -- THE CALLER     *
000500*  BUILDS THIS GROUP IN ITS OWN WORKING-STORAGE AND CALLS        *
000600*  'DNSTAT01' USING DNSTAT-PARMS.  DNSTAT01 COPIES THE SAME      *
000700*  GROUP INTO ITS LINKAGE SECTION SO THE TWO SIDES NEVER DRIFT   *
000800*  APART.                                                        *
000900*                                                                *
001000*  DNSTAT-FUNCTION VALUES --                                     *
001100*    'V'  VALIDATE THE FIELD-PRESENT FLAGS                       *
001200*    'A'  ACCUMULATE ONE MORE INTEREST AMOUNT INTO THE RUNNING   *
001300*         SUM/COUNT/MAX/MIN/MEAN                                 *
001400*                                                                *
001500*  94301  TJM  FIRST CUT, SPLIT OUT OF DNCALC01 WHEN THE VERIFY  *
001600*               STEP NEEDED THE SAME STATISTICS LOGIC            *
001700*  96088  TJM  ADDED DNSTAT-MEAN TO THE ACCUMULATOR SO CALLERS   *
001800*               STOP COMPUTING IT THEMSELVES                     *
001850*  06140  RSK  ADDED 88-LEVELS FOR THE FUNCTION CODES AND THE     *
001860*               VALID FLAG -- BOTH WERE TESTED BY BARE LITERAL    *
001870*               EVERYWHERE THEY WERE USED.                        *
001900******************************************************************
002000 01  DNSTAT-PARMS.
002100     05  DNSTAT-FUNCTION           PIC X(1).
002110         88  DNSTAT-FN-VALIDATE    VALUE 'V'.
002120         88  DNSTAT-FN-ACCUMULATE  VALUE 'A'.
002200     05  DNSTAT-AMOUNT-IN          PIC S9(9)V9(4) COMP-3.
002300     05  DNSTAT-FIELD-FLAGS        OCCURS 13 TIMES
002400                                   PIC X(1).
002500     05  DNSTAT-VALID-FLAG         PIC X(1).
002510         88  DNSTAT-IS-VALID       VALUE 'Y'.
002600     05  DNSTAT-MISSING-COUNT      PIC 9(2)  COMP.
002700     05  DNSTAT-MISSING-NAMES      OCCURS 13 TIMES
002800                                   PIC X(20).
002900     05  DNSTAT-ACCUM.
003000         10  DNSTAT-COUNT          PIC 9(7)       COMP.
003100         10  DNSTAT-SUM            PIC S9(9)V9(4) COMP-3.
003200         10  DNSTAT-MAX            PIC S9(9)V9(4) COMP-3.
003300         10  DNSTAT-MIN            PIC S9(9)V9(4) COMP-3.
003400         10  DNSTAT-MEAN           PIC S9(9)V9(4) COMP-3.
003500     05  FILLER                    PIC X(8).
