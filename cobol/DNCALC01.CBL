000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM:  DNCALC01                                            *
000500*                                                                *
000600*  FUNCTION = AR-220 INTEREST-CALC BATCH.  READS THE RAW         *
000700*              INVOICE EXTRACT, KEEPS ONLY OVERDUE ROWS PAST THE *
000800*              DUE-DAYS THRESHOLD, CLEANS THE MONEY AND AGE      *
000900*              TEXT, SORTS BY CUSTOMER NAME, COMPUTES THE        *
001000*              INTEREST COLUMNS AND WRITES THE DEBIT NOTE FILE.  *
001100*              PRINTS A ONE-BLOCK PROCESSING SUMMARY AT THE END. *
001200*                                                                *
001300*  INPUT   = DN-RAW-FILE   (DNRAWREC LAYOUT)                     *
001400*  OUTPUT  = DN-DEBIT-FILE (DNDEBREC LAYOUT)                     *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.             DNCALC01.
001800 AUTHOR.                 R S KOWALCZYK.
001900 INSTALLATION.           FISCAL SERVICES DATA CENTER.
002000 DATE-WRITTEN.           JUNE 1994.
002100 DATE-COMPILED.
002200 SECURITY.               COMPANY CONFIDENTIAL - AR-220 SUITE.
002300*
002400******************************************************************
002500*  CHANGE ACTIVITY                                               *
002600*                                                                *
002700*  DATE     BY   TICKET    DESCRIPTION                           *
002800*  -------- ---  --------  ------------------------------------- *
002900*  94066    RSK  AR220-01  FIRST WRITTEN FOR THE AR-220 OVERDUE  *
003000*                          INTEREST PROJECT.  REPLACES THE OLD   *
003100*                          DESK-CALCULATOR INTEREST WORKSHEET.   *
003200*  94178    RSK  AR220-02  ADDED THE AGE FILTER AHEAD OF THE     *
003300*                          SORT -- COLLECTIONS ONLY WANTED ROWS  *
003400*                          PAST THE THRESHOLD ON THE DEBIT FILE. *
003500*  94301    TJM  AR220-04  SPLIT THE STATS/VALIDATE LOGIC OUT TO *
003600*                          DNSTAT01 SO DNVERF01 COULD SHARE IT.  *
003700*  95019    TJM  AR220-06  CLEANSING ROUTINE REWORKED -- A RUN   *
003800*                          OF ALL-BLANK BALANCE DUE FIELDS WAS   *
003900*                          ABENDING ON A BAD NUMVAL-STYLE MOVE.  *
004000*  96088    TJM  AR220-09  DROPPED THE PARAMETER-CARD READ, THE  *
004100*                          FOUR RUN VALUES NOW COME FROM DNPARMS.*
004200*  98241    PDQ  Y2K-014   Y2K REVIEW -- DATE FIELDS ON THE RAW  *
004300*                          AND DEBIT RECORDS STAY TEXT AND ARE   *
004400*                          NEVER COMPARED OR ARITHMETIC HERE.    *
004500*  99017    PDQ  Y2K-014   Y2K SIGN-OFF, LOGGED PER STANDARDS.   *
004600*  02148    TJM  AR220-14  INTEREST AMOUNT WIDENED TO 4 DECIMALS *
004700*                          PER THE AUDIT FINDING ON ROUNDING     *
004800*                          DRIFT.  SEE DNDEBREC AND DNSTATIF.    *
004900*  05077    RSK  AR220-19  ADDED THE CURRENCY-SYMBOL COUNTER TO  *
005000*                          THE SUMMARY BLOCK -- OPERATIONS WANTS *
005100*                          TO KNOW HOW DIRTY EACH EXTRACT IS.    *
005150*  06140    RSK  AR220-23  WS-FIELD-INDEX/WS-MISSING-INDEX MOVED  *
005160*                          TO 77-LEVEL, PER THE SHOP STANDARD     *
005170*                          FOR STANDALONE SUBSCRIPTS.             *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.        IBM-370.
005600 OBJECT-COMPUTER.        IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DN-ALPHA-CLASS IS 'A' THRU 'Z'
006000     UPSI-0 IS DN-DEBUG-SWITCH.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT DN-RAW-FILE
006400                 ASSIGN TO   DNRAWIN
006500                 FILE STATUS IS WS-RAWFILE-STATUS.
006600     SELECT DN-DEBIT-FILE
006700                 ASSIGN TO   DNDEBOUT
006800                 FILE STATUS IS WS-DEBFILE-STATUS.
006900     SELECT DN-SORT-WORK
007000                 ASSIGN TO   SORTWK01.
007100*    EJECT
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500******************************************************************
007600*  RAW INVOICE EXTRACT -- ONE LINE PER INVOICE/RECEIVABLE ROW.   *
007700******************************************************************
007800 FD  DN-RAW-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 COPY DNRAWREC.
008200*
008300******************************************************************
008400*  DEBIT NOTE OUTPUT -- SURVIVING ROWS, SORTED, WITH INTEREST    *
008500*  COLUMNS APPENDED.                                             *
008600******************************************************************
008700 FD  DN-DEBIT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 COPY DNDEBREC.
009100*
009200******************************************************************
009300*  SORT WORK FILE -- SAME LAYOUT AS THE DEBIT NOTE, FIELDS       *
009400*  RE-PREFIXED SR- SO THIS COPY CAN SHARE DNDEBREC WITH THE FD   *
009500*  ABOVE WITHOUT A DUPLICATE-NAME COMPILE ERROR.                 *
009600******************************************************************
009700 SD  DN-SORT-WORK.
009800 COPY DNDEBREC REPLACING ==DN-DEBIT-NOTE-RECORD== BY
009900     ==SR-SORT-RECORD== ==DN-== BY ==SR-==.
010000*    EJECT
010100 WORKING-STORAGE SECTION.
010200*
010300******************************************************************
010400*  EYE-CATCHER FOR DUMP READING.                                 *
010500******************************************************************
010600 01  WS-DEBUG-HEADER                 PIC X(16)
010700                                      VALUE 'DNCALC01--WORK  '.
010800 01  WS-DEBUG-HEADER-R REDEFINES WS-DEBUG-HEADER.
010900     05  WS-DEBUG-PROGRAM-ID          PIC X(8).
011000     05  WS-DEBUG-TAG                 PIC X(8).
011100*
011200******************************************************************
011300*  RUN DATE, ACCEPTED ONCE AT THE TOP OF THE RUN AND DISPLAYED   *
011400*  ON THE SUMMARY REPORT BANNER.                                 *
011500******************************************************************
011600 01  WS-RUN-DATE                     PIC 9(8) VALUE 0.
011700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011800     05  WS-RUN-CCYY                 PIC 9(4).
011900     05  WS-RUN-MM                   PIC 9(2).
012000     05  WS-RUN-DD                   PIC 9(2).
012100*
012200******************************************************************
012300*  RUN PARAMETERS AND THE DNSTAT01 CALL INTERFACE.               *
012400******************************************************************
012500 COPY DNPARMS.
012600 COPY DNSTATIF.
012700*
012800******************************************************************
012900*  CURRENCY/AGE DE-EDIT WORK AREA -- 170-EXTRACT-DIGITS BUILDS   *
013000*  WS-CLEAN-DIGITS ONE BYTE AT A TIME FROM WHATEVER RAW TEXT THE *
013100*  CALLING PARAGRAPH COPIED INTO WS-CLEAN-IN.  NO NUMVAL OR ANY  *
013200*  OTHER INTRINSIC FUNCTION IS USED -- THIS SHOP'S COMPILER      *
013300*  LEVEL WHEN THE ROUTINE WAS WRITTEN DID NOT HAVE THEM.         *
013400******************************************************************
013500 01  WS-CLEAN-IN                     PIC X(15) VALUE SPACES.
013600 01  WS-BUILD-BUFFER                 PIC X(15) VALUE SPACES.
013700 01  WS-CLEAN-DIGITS                 PIC X(11) VALUE ZEROS.
013800 01  WS-CLEAN-DIGITS-R REDEFINES WS-CLEAN-DIGITS.
013900     05  WS-CLEAN-DOLLARS            PIC X(9).
014000     05  WS-CLEAN-CENTS               PIC X(2).
014100 01  WS-CLEAN-FOUND-ANY              PIC X     VALUE 'N'.
014110     88  WS-CLEAN-ROWS-FOUND          VALUE 'Y'.
014200 01  WS-BUILD-LEN                    PIC 9(2)  COMP VALUE 0.
014300 01  WS-SCAN-POS                     PIC 9(2)  COMP VALUE 0.
014400 01  WS-TARGET-START                 PIC 9(2)  COMP VALUE 0.
014500*
014600******************************************************************
014700*  PER-RECORD WORK FIELDS BETWEEN THE EDIT STEP AND THE SORT     *
014800*  RECORD.  KEPT OUT OF THE SR- RECORD ITSELF SINCE THE AGE      *
014900*  FILTER (R5) HAS TO RUN BEFORE WE DECIDE TO RELEASE A ROW.     *
015000******************************************************************
015100 01  WS-BALDUE-WORK                  PIC S9(9)V99  VALUE 0.
015200 01  WS-AMOUNT-WORK                  PIC S9(9)V99  VALUE 0.
015300 01  WS-AGE-WORK                     PIC S9(4)     VALUE 0.
015400 01  WS-PREV-INTEREST-WORK           PIC S9(4)     VALUE 0.
015500*
015600******************************************************************
015700*  SWITCHES AND FILE STATUS.                                     *
015800******************************************************************
015900 01  WS-RAW-EOF                      PIC X     VALUE 'N'.
015910     88  WS-RAW-AT-EOF                VALUE 'Y'.
016000 01  WS-SORT-EOF                     PIC X     VALUE 'N'.
016010     88  WS-SORT-AT-EOF               VALUE 'Y'.
016100 01  WS-RAWFILE-STATUS                PIC X(2) VALUE SPACES.
016200 01  WS-DEBFILE-STATUS                PIC X(2) VALUE SPACES.
016300*
016350******************************************************************
016360*  LOOP SUBSCRIPTS FOR THE FIELD-VALIDATION TABLES IN 050/060.    *
016370******************************************************************
016380 77  WS-FIELD-INDEX                  PIC 9(2)  COMP VALUE 0.
016390 77  WS-MISSING-INDEX                PIC 9(2)  COMP VALUE 0.
016395*
016400******************************************************************
016500*  CONTROL TOTALS -- STEP 6 OF THE BATCH FLOW.                   *
016600******************************************************************
016700 01  WS-RECORDS-READ                 PIC 9(7)  COMP VALUE 0.
016800 01  WS-DROPPED-STATUS               PIC 9(7)  COMP VALUE 0.
016900 01  WS-DROPPED-AGE                  PIC 9(7)  COMP VALUE 0.
017000 01  WS-RECORDS-WRITTEN              PIC 9(7)  COMP VALUE 0.
017100 01  WS-CURRENCY-SYMBOL-COUNT        PIC 9(7)  COMP VALUE 0.
017200*
017300******************************************************************
017400*  SUMMARY REPORT PRINT LINES, ZONED EDIT PICTURES IN THE SAME   *
017500*  STYLE DNVERF01 USES FOR ITS OWN REPORT LINES.                 *
017600******************************************************************
017700 01  WS-DISPLAY-AMT                  PIC S9(9)V99  COMP-3 VALUE 0.
017800 01  WS-RPT-AMOUNT-LINE.
017900     05  FILLER                      PIC X(20).
018000     05  WS-RPT-AMOUNT-EDIT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
018100     05  FILLER                      PIC X(10).
018200*
018300 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
018400        '************END  WORKING STORAGE *****************'.
018500*    EJECT
018600 PROCEDURE DIVISION.
018700*
018800******************************************************************
018900*  000-MAIN-LOGIC -- OVERALL BATCH FLOW.                         *
019000******************************************************************
019100 000-MAIN-LOGIC.
019200     MOVE 'DNCALC01' TO WS-DEBUG-PROGRAM-ID.
019300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019400     DISPLAY 'DNCALC01 AR-220 INTEREST-CALC RUN -- '
019500         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY.
019600*
019700     PERFORM 050-VALIDATE-FIELDS.
019800     IF DNSTAT-VALID-FLAG NOT = 'Y'
019900         PERFORM 060-REPORT-MISSING-FIELDS
020000         GO TO 999-STOP-RUN
020100     END-IF.
020200*
020300     SORT DN-SORT-WORK
020400         ASCENDING KEY SR-CUSTOMER-NAME
020500         INPUT PROCEDURE IS 100-EDIT-RAW-RECORD
020600         OUTPUT PROCEDURE IS 200-BUILD-DEBIT-NOTE.
020700*
020800     PERFORM 800-PRINT-SUMMARY-REPORT.
020900*
021000 999-STOP-RUN.
021100     STOP RUN.
021200*    EJECT
021300******************************************************************
021400*  050/055/060 -- R21 FIELD VALIDATION.  THE RAW-INVOICE LAYOUT  *
021500*  IS FIXED AT COMPILE TIME SO ALL 13 REQUIRED FIELDS ARE        *
021600*  PRESENT BY CONSTRUCTION; THE FLAGS ARE STILL BUILT AND PASSED *
021700*  THROUGH DNSTAT01 SO A FUTURE LAYOUT CHANGE HAS SOMEWHERE TO   *
021800*  TURN ONE OFF WITHOUT TOUCHING THE CALL PROTOCOL.              *
021900******************************************************************
022000 050-VALIDATE-FIELDS.
022100     PERFORM 055-SET-ONE-FLAG
022200         VARYING WS-FIELD-INDEX FROM 1 BY 1
022300         UNTIL WS-FIELD-INDEX > 13.
022400     MOVE 'V' TO DNSTAT-FUNCTION.
022500     CALL 'DNSTAT01' USING DNSTAT-PARMS.
022600*
022700 055-SET-ONE-FLAG.
022800     MOVE 'Y' TO DNSTAT-FIELD-FLAGS (WS-FIELD-INDEX).
022900*
023000 060-REPORT-MISSING-FIELDS.
023100     DISPLAY 'DNCALC01 -- RAW-INVOICE LAYOUT FAILED VALIDATION,'.
023200     DISPLAY '            NO DEBIT NOTE FILE PRODUCED.  MISSING'.
023300     DISPLAY '            FIELDS FOLLOW --'.
023400     PERFORM 065-SHOW-ONE-MISSING-FIELD
023500         VARYING WS-MISSING-INDEX FROM 1 BY 1
023600         UNTIL WS-MISSING-INDEX > DNSTAT-MISSING-COUNT.
023700*
023800 065-SHOW-ONE-MISSING-FIELD.
023900     DISPLAY '            '
024000         DNSTAT-MISSING-NAMES (WS-MISSING-INDEX).
024100*    EJECT
024200******************************************************************
024300*  100-EDIT-RAW-RECORD -- SORT INPUT PROCEDURE.  READS THE RAW   *
024400*  FILE, APPLIES R1-R5, AND RELEASES ONE SR-SORT-RECORD PER      *
024500*  SURVIVING ROW.                                                *
024600******************************************************************
024700 100-EDIT-RAW-RECORD.
024800     OPEN INPUT DN-RAW-FILE.
024900     DISPLAY 'FILE STATUS ON DN-RAW-FILE OPEN = '
025000         WS-RAWFILE-STATUS.
025100     PERFORM 900-READ-RAW-INVOICE.
025200     PERFORM 110-EDIT-ONE-RECORD
025300         THRU 110-EXIT
025400         UNTIL WS-RAW-EOF = 'Y'.
025500     CLOSE DN-RAW-FILE.
025600*
025700 110-EDIT-ONE-RECORD.
025800     ADD 1 TO WS-RECORDS-READ.
025900     IF RI-STATUS NOT = 'Overdue'
026000         ADD 1 TO WS-DROPPED-STATUS
026100     ELSE
026200         IF RI-AMOUNT-LEAD-BYTE NOT NUMERIC
026250             AND RI-AMOUNT-LEAD-BYTE NOT = SPACE
026300             ADD 1 TO WS-CURRENCY-SYMBOL-COUNT
026400         END-IF
026500         PERFORM 120-CLEANSE-BALANCE-DUE
026600         PERFORM 130-CLEANSE-AMOUNT
026700         PERFORM 140-CLEANSE-AGE
026800         IF RI-TYPE = 'Customer Opening Balance'
026900             MOVE DN-OPENING-BAL-AGE TO WS-AGE-WORK
027000         END-IF
027100         IF WS-AGE-WORK > DN-DUE-DAYS-THRESHOLD
027200             PERFORM 150-BUILD-SORT-RECORD
027300             RELEASE SR-SORT-RECORD
027400             ADD 1 TO WS-RECORDS-WRITTEN
027500         ELSE
027600             ADD 1 TO WS-DROPPED-AGE
027700         END-IF
027800     END-IF.
027900     PERFORM 900-READ-RAW-INVOICE.
028000 110-EXIT. EXIT.
028100*    EJECT
028200******************************************************************
028300*  120/130 -- R2 CURRENCY CLEANSING.  BALANCE DUE UNPARSEABLE OR *
028400*  BLANK BECOMES ZERO.  AMOUNT IS CLEANSED THE SAME WAY BUT IS   *
028500*  NEVER USED IN THE INTEREST CALCULATION.                      *
028600******************************************************************
028700 120-CLEANSE-BALANCE-DUE.
028800     MOVE RI-BALANCE-DUE-RAW TO WS-CLEAN-IN.
028900     PERFORM 170-EXTRACT-DIGITS.
029000     MOVE WS-CLEAN-DIGITS TO WS-BALDUE-WORK.
029100     IF WS-CLEAN-FOUND-ANY NOT = 'Y'
029200         MOVE 0 TO WS-BALDUE-WORK
029300     END-IF.
029400*
029500 130-CLEANSE-AMOUNT.
029600     MOVE RI-AMOUNT-RAW TO WS-CLEAN-IN.
029700     PERFORM 170-EXTRACT-DIGITS.
029800     MOVE WS-CLEAN-DIGITS TO WS-AMOUNT-WORK.
029900     IF WS-CLEAN-FOUND-ANY NOT = 'Y'
030000         MOVE 0 TO WS-AMOUNT-WORK
030100     END-IF.
030200*
030300******************************************************************
030400*  140-CLEANSE-AGE -- R3.  STRIPS THE " DAYS" SUFFIX (AND ANY    *
030500*  OTHER NON-DIGIT TEXT) THE SAME WAY THE MONEY FIELDS ARE       *
030600*  CLEANSED -- THE EXTRACT ONLY EVER KEEPS '0' THRU '9'.         *
030700******************************************************************
030800 140-CLEANSE-AGE.
030900     MOVE RI-AGE-RAW TO WS-CLEAN-IN.
031000     PERFORM 170-EXTRACT-DIGITS.
031100     MOVE WS-CLEAN-DIGITS TO WS-AGE-WORK.
031200     IF WS-CLEAN-FOUND-ANY NOT = 'Y'
031300         MOVE 0 TO WS-AGE-WORK
031400     END-IF.
031500*    EJECT
031600******************************************************************
031700*  150-BUILD-SORT-RECORD -- MOVES THE DESCRIPTIVE COLUMNS        *
031800*  STRAIGHT ACROSS AND THE CLEANSED/DERIVED COLUMNS (R7-R13)     *
031900*  INTO THE SORT RECORD.  220-COMPUTE-INTEREST DOES THE ACTUAL   *
032000*  ARITHMETIC.                                                   *
032100******************************************************************
032200 150-BUILD-SORT-RECORD.
032300     MOVE RI-REGION           TO SR-REGION.
032400     MOVE RI-AREA-NAME        TO SR-AREA-NAME.
032500     MOVE RI-MARKET           TO SR-MARKET.
032600     MOVE RI-CUSTOMER-NAME    TO SR-CUSTOMER-NAME.
032700     MOVE RI-CUSTOMER-NUMBER  TO SR-CUSTOMER-NUMBER.
032800     MOVE RI-TRANS-DATE       TO SR-TRANS-DATE.
032900     MOVE RI-TRANSACTION-NBR  TO SR-TRANSACTION-NBR.
033000     MOVE RI-TYPE             TO SR-TYPE.
033100     MOVE RI-STATUS           TO SR-STATUS.
033200     MOVE RI-DUE-DATE         TO SR-DUE-DATE.
033300     MOVE WS-AMOUNT-WORK      TO SR-AMOUNT.
033400     MOVE WS-BALDUE-WORK      TO SR-BALANCE-DUE.
033500     MOVE WS-AGE-WORK         TO SR-AGE.
033600     MOVE DN-DUE-DAYS-THRESHOLD TO SR-DUE-DAYS.
033700     PERFORM 220-COMPUTE-INTEREST.
033800*    EJECT
034000******************************************************************
034100*  170/175 -- GENERIC DIGIT-EXTRACT.  KEEPS ONLY '0' THRU '9'    *
034200*  FROM WS-CLEAN-IN, LEFT TO RIGHT, AND RIGHT-JUSTIFIES THE      *
034300*  RESULT INTO WS-CLEAN-DIGITS WITH LEADING ZEROS.  THE CALLER   *
034400*  MOVES THE RESULT INTO WHATEVER NUMERIC FIELD IT NEEDS --      *
034500*  MONEY FIELDS GET THE LAST 2 DIGITS AS CENTS FOR FREE BECAUSE  *
034600*  THE DECIMAL POINT ITSELF WAS NEVER KEPT.                      *
034700******************************************************************
034800 170-EXTRACT-DIGITS.
034900     MOVE SPACES TO WS-BUILD-BUFFER.
035000     MOVE 0 TO WS-BUILD-LEN.
035100     PERFORM 175-SCAN-ONE-BYTE
035200         VARYING WS-SCAN-POS FROM 1 BY 1
035300         UNTIL WS-SCAN-POS > 15.
035400     IF WS-BUILD-LEN = 0
035500         MOVE 'N' TO WS-CLEAN-FOUND-ANY
035600         MOVE ZEROS TO WS-CLEAN-DIGITS
035700     ELSE
035800         MOVE 'Y' TO WS-CLEAN-FOUND-ANY
035900         IF WS-BUILD-LEN > 11
036000             MOVE 11 TO WS-BUILD-LEN
036100         END-IF
036200         MOVE ZEROS TO WS-CLEAN-DIGITS
036300         COMPUTE WS-TARGET-START = 12 - WS-BUILD-LEN
036400         MOVE WS-BUILD-BUFFER (1:WS-BUILD-LEN)
036500             TO WS-CLEAN-DIGITS (WS-TARGET-START:WS-BUILD-LEN)
036600     END-IF.
036700*
036800 175-SCAN-ONE-BYTE.
036900     IF WS-CLEAN-IN (WS-SCAN-POS:1) IS NUMERIC
037000         ADD 1 TO WS-BUILD-LEN
037100         MOVE WS-CLEAN-IN (WS-SCAN-POS:1)
037200             TO WS-BUILD-BUFFER (WS-BUILD-LEN:1)
037300     END-IF.
037400*    EJECT
037500******************************************************************
037600*  200-BUILD-DEBIT-NOTE -- SORT OUTPUT PROCEDURE.  RETURNS THE   *
037700*  SORTED ROWS, WRITES DN-DEBIT-FILE, AND CALLS DNSTAT01 ONCE    *
037800*  PER ROW TO ACCUMULATE THE RUN'S INTEREST STATISTICS.          *
037900******************************************************************
038000 200-BUILD-DEBIT-NOTE.
038100     OPEN OUTPUT DN-DEBIT-FILE.
038200     DISPLAY 'FILE STATUS ON DN-DEBIT-FILE OPEN = '
038300         WS-DEBFILE-STATUS.
038400     MOVE 0 TO DNSTAT-COUNT DNSTAT-SUM DNSTAT-MAX
038500                DNSTAT-MIN  DNSTAT-MEAN.
038600     PERFORM 910-RETURN-SORT-RECORD.
038700     PERFORM 210-PROCESS-ONE-SORTED-RECORD
038800         THRU 210-EXIT
038900         UNTIL WS-SORT-EOF = 'Y'.
039000     CLOSE DN-DEBIT-FILE.
039100*
039200 210-PROCESS-ONE-SORTED-RECORD.
039300     MOVE SR-SORT-RECORD TO DN-DEBIT-NOTE-RECORD.
039400     WRITE DN-DEBIT-FILE.
039500     MOVE 'A' TO DNSTAT-FUNCTION.
039600     MOVE DN-INTEREST-AMOUNT TO DNSTAT-AMOUNT-IN.
039700     CALL 'DNSTAT01' USING DNSTAT-PARMS.
039800     PERFORM 910-RETURN-SORT-RECORD.
039900 210-EXIT. EXIT.
040000*    EJECT
040100******************************************************************
040200*  220-COMPUTE-INTEREST -- R8 THRU R13.  RUNS AGAINST THE SORT   *
040300*  RECORD WHILE IT IS STILL BEING BUILT IN 150-BUILD-SORT-RECORD,*
040400*  BEFORE THE ROW IS RELEASED.                                   *
040500******************************************************************
040600 220-COMPUTE-INTEREST.
040700     COMPUTE SR-INTERST-WORKING =
040800         SR-AGE - SR-DUE-DAYS.
040900     COMPUTE WS-PREV-INTEREST-WORK =
041000         SR-AGE - SR-DUE-DAYS - SR-INTERST-WORKING.
041100     IF WS-PREV-INTEREST-WORK < 0
041200         MOVE 0 TO SR-PREV-INTERST
041300     ELSE
041400         MOVE WS-PREV-INTEREST-WORK TO SR-PREV-INTERST
041500     END-IF.
041600     MOVE DN-PER-DAY-RATE-PCT TO SR-PER-DAY-INTERST-PCT.
041700     COMPUTE SR-WORKING-INTERST-PCT =
041800         SR-INTERST-WORKING * SR-PER-DAY-INTERST-PCT.
041900     COMPUTE SR-INTEREST-AMOUNT ROUNDED =
042000         SR-BALANCE-DUE * SR-WORKING-INTERST-PCT / 100.
042100*    EJECT
042200******************************************************************
042300*  800-PRINT-SUMMARY-REPORT -- STEP 6.  PER R20, IF NO ROWS WERE  *
042400*  WRITTEN THE STATISTICS BLOCK IS SKIPPED ENTIRELY.             *
042500******************************************************************
042600 800-PRINT-SUMMARY-REPORT.
042700     DISPLAY ' '.
042800     DISPLAY '***********************************************'.
042900     DISPLAY '*        AR-220 PROCESSING SUMMARY             *'.
043000     DISPLAY '***********************************************'.
043100     DISPLAY 'RECORDS READ          = ' WS-RECORDS-READ.
043200     DISPLAY 'DROPPED - BAD STATUS  = ' WS-DROPPED-STATUS.
043300     DISPLAY 'DROPPED - AGE FILTER  = ' WS-DROPPED-AGE.
043400     DISPLAY 'RECORDS WRITTEN       = ' WS-RECORDS-WRITTEN.
043500     DISPLAY 'ROWS WITH A CURRENCY SYMBOL = '
043600         WS-CURRENCY-SYMBOL-COUNT.
043700     IF DNSTAT-COUNT = 0
043800         DISPLAY 'NO ROWS WRITTEN -- INTEREST STATISTICS NOT'
043900         DISPLAY 'PRODUCED FOR THIS RUN.'
044000     ELSE
044100         MOVE DNSTAT-SUM TO WS-DISPLAY-AMT
044200         MOVE WS-DISPLAY-AMT TO WS-RPT-AMOUNT-EDIT
044300         DISPLAY 'TOTAL INTEREST        = ' WS-RPT-AMOUNT-EDIT
044400         MOVE DNSTAT-MEAN TO WS-DISPLAY-AMT
044500         MOVE WS-DISPLAY-AMT TO WS-RPT-AMOUNT-EDIT
044600         DISPLAY 'AVERAGE INTEREST       = ' WS-RPT-AMOUNT-EDIT
044700         MOVE DNSTAT-MAX TO WS-DISPLAY-AMT
044800         MOVE WS-DISPLAY-AMT TO WS-RPT-AMOUNT-EDIT
044900         DISPLAY 'MAXIMUM INTEREST       = ' WS-RPT-AMOUNT-EDIT
045000         MOVE DNSTAT-MIN TO WS-DISPLAY-AMT
045100         MOVE WS-DISPLAY-AMT TO WS-RPT-AMOUNT-EDIT
045200         DISPLAY 'MINIMUM INTEREST       = ' WS-RPT-AMOUNT-EDIT
045300     END-IF.
045400*    EJECT
045500******************************************************************
045600*  900/910 -- READ-AHEAD LOGIC FOR THE RAW FILE AND THE SORT     *
045700*  WORK FILE.                                                    *
045800******************************************************************
045900 900-READ-RAW-INVOICE.
046000     READ DN-RAW-FILE
046100         AT END MOVE 'Y' TO WS-RAW-EOF.
046200*
046300 910-RETURN-SORT-RECORD.
046400     RETURN DN-SORT-WORK RECORD
046500         AT END MOVE 'Y' TO WS-SORT-EOF.
