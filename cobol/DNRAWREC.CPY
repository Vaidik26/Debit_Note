000100******************************************************************
000200*  DNRAWREC  --  RAW INVOICE RECORD LAYOUT                       *
000300*                                                                *
000400*  ONE RECORD PER INVOICE/RECEIVABLE LINE AS RECEIVED FROM THE   *
000500*  BILLING EXTRACT.  MONEY AND AGE FIELDS ARRIVE AS RAW TEXT --  *
000600*  THEY STILL CARRY CURRENCY SYMBOLS, THOUSANDS COMMAS AND THE   *
000700*  "DAYS" SUFFIX UNTIL DNCALC01 CLEANSES THEM.  COPY INTO THE    *
000800*  FILE SECTION OF ANY PROGRAM THAT READS THE RAW INVOICE FILE.  *
000900*                                                                *
001000*  89041  RSK  CONVERTED FROM THE OLD FLAT INVOICE TAPE LAYOUT   *
001100*  89178  RSK  ADDED RI-AREA-NAME WHEN MARKET WAS SPLIT IN TWO   *
001200*  91203  TJM  WIDENED RI-TRANSACTION-NBR FOR THE NEW GL SCHEME  *
001300*  94066  TJM  ADDED THE REDEFINES BELOW FOR THE AR-220 CLEANUP  *
001400*  99017  PDQ  Y2K -- RI-TRANS-DATE AND RI-DUE-DATE STAY TEXT,   *
001500*               NO PACKED DATE FIELDS HERE TO BREAK              *
001550*  06140  RSK  AR220-23  ADDED 88-LEVELS FOR THE STATUS AND    *
001560*                          OPENING-BALANCE TYPE LITERALS THE       *
001570*                          VERIFY AND CALC STEPS BOTH TEST FOR.    *
001600******************************************************************
001700 01  RI-RAW-INVOICE-RECORD.
001800     05  RI-REGION                 PIC X(20).
001900     05  RI-AREA-NAME              PIC X(20).
002000     05  RI-MARKET                 PIC X(20).
002100     05  RI-CUSTOMER-NAME          PIC X(30).
002200     05  RI-CUSTOMER-NUMBER        PIC X(10).
002300     05  RI-TRANS-DATE             PIC X(10).
002400     05  RI-TRANSACTION-NBR        PIC X(15).
002500     05  RI-TYPE                   PIC X(25).
002510         88  RI-IS-OPENING-BALANCE VALUE 'Customer Opening Balance'.
002600     05  RI-STATUS                 PIC X(10).
002610         88  RI-STATUS-OVERDUE     VALUE 'Overdue'.
002620         88  RI-STATUS-PAID        VALUE 'Paid'.
002630         88  RI-STATUS-DISPUTED    VALUE 'Disputed'.
002700     05  RI-DUE-DATE               PIC X(10).
002800     05  RI-AMOUNT-RAW             PIC X(15).
002900     05  RI-BALANCE-DUE-RAW        PIC X(15).
003000     05  RI-AGE-RAW                PIC X(10).
003100     05  FILLER                    PIC X(40).
003200*
003300******************************************************************
003400*  RI-AMOUNT-R / RI-BALDUE-R -- BYTE-LEVEL VIEW OF THE RAW MONEY *
003500*  TEXT SO 100-EDIT-RAW-RECORD CAN TEST THE LEAD BYTE FOR A      *
003600*  CURRENCY SYMBOL WITHOUT UNSTRINGING THE WHOLE FIELD.          *
003700******************************************************************
003800 05  RI-AMOUNT-R REDEFINES RI-AMOUNT-RAW.
003900     10  RI-AMOUNT-LEAD-BYTE       PIC X.
004000     10  RI-AMOUNT-REST            PIC X(14).
004100 05  RI-BALDUE-R REDEFINES RI-BALANCE-DUE-RAW.
004200     10  RI-BALDUE-LEAD-BYTE       PIC X.
004300     10  RI-BALDUE-REST            PIC X(14).
004400*
004500******************************************************************
004600*  RI-AGE-R -- BYTE-LEVEL VIEW OF THE RAW AGE TEXT, KEPT FOR       *
004610*  DEBUG DUMPS ONLY.  140-CLEANSE-AGE USES THE GENERIC DIGIT-      *
004620*  EXTRACT ROUTINE INSTEAD, SINCE THE " DAYS" SUFFIX DOES NOT SIT  *
004630*  AT A FIXED OFFSET ACROSS EVERY ROW.                             *
004800******************************************************************
004900 05  RI-AGE-R REDEFINES RI-AGE-RAW.
005000     10  RI-AGE-DIGITS             PIC X(6).
005100     10  RI-AGE-SUFFIX             PIC X(4).
