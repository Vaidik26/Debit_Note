000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM:  DNSTAT01                                            *
000500*                                                                *
000600*  FUNCTION = COMMON FIELD-VALIDATION AND STATISTICS SUBROUTINE  *
000700*              FOR THE AR-220 INVOICE-TO-DEBIT-NOTE SUITE.       *
000800*              CALLED BY DNCALC01 TO CHECK THE INCOMING INVOICE  *
000900*              LAYOUT AND TO ACCUMULATE THE RUNNING INTEREST     *
001000*              STATISTICS, AND BY DNVERF01 TO GET THE SAME       *
001100*              STATISTICS OVER THE EXPECTED FILE.                *
001200*                                                                *
001300*  ENTRY POINT = DNSTAT01, LINKAGE IS DNSTAT-PARMS (SEE          *
001400*                DNSTATIF COPYBOOK).                             *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.             DNSTAT01.
001800 AUTHOR.                 T J MARLOWE.
001900 INSTALLATION.           FISCAL SERVICES DATA CENTER.
002000 DATE-WRITTEN.           NOVEMBER 1994.
002100 DATE-COMPILED.
002200 SECURITY.               COMPANY CONFIDENTIAL - AR-220 SUITE.
002300*
002400******************************************************************
002500*  CHANGE ACTIVITY                                               *
002600*                                                                *
002700*  DATE     BY   TICKET    DESCRIPTION                           *
002800*  -------- ---  --------  ------------------------------------- *
002900*  94301    TJM  AR220-01  FIRST WRITTEN, SPLIT OFF OF DNCALC01  *
003000*                          SO DNVERF01 COULD SHARE THE SAME      *
003100*                          STATS LOGIC.                           *
003200*  94338    TJM  AR220-04  ADDED THE VALIDATE FUNCTION ('V') FOR  *
003300*                          THE MISSING-COLUMN CHECK IN STEP 1.    *
003400*  95019    TJM  AR220-06  FIXED DNSTAT-MIN NOT BEING SET ON THE  *
003500*                          VERY FIRST ACCUMULATE CALL OF A RUN.   *
003600*  96088    TJM  AR220-09  ADDED DNSTAT-MEAN TO THE ACCUMULATOR   *
003700*                          SO NEITHER CALLER COMPUTES IT TWICE.   *
003800*  98241    PDQ  Y2K-014   Y2K REVIEW -- NO DATE FIELDS IN THIS   *
003900*                          PROGRAM, NO CHANGE REQUIRED.           *
004000*  99017    PDQ  Y2K-014   Y2K SIGN-OFF, LOGGED PER STANDARDS.    *
004100*  02148    TJM  AR220-14  WIDENED THE ACCUMULATOR FIELDS TO 4    *
004200*                          DECIMALS WITH DNCALC01 AND DNDEBREC.   *
004300*  05077    RSK  AR220-19  ADDED THE REQUIRED-FIELD-LIST          *
004400*                          REDEFINES SO THE 13 NAMES LIVE IN ONE  *
004500*                          PLACE INSTEAD OF 13 MOVE STATEMENTS.   *
004550*  06140    RSK  AR220-23  WS-FIELD-INDEX/WS-MISSING-INDEX MOVED  *
004560*                          TO 77-LEVEL, PER THE SHOP STANDARD     *
004570*                          FOR STANDALONE SUBSCRIPTS.             *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.        IBM-370.
005000 OBJECT-COMPUTER.        IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DN-ALPHA-CLASS IS 'A' THRU 'Z'
005400     UPSI-0 IS DN-DEBUG-SWITCH.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800******************************************************************
005900*  EYE-CATCHER FOR DUMP READING.                                 *
006000******************************************************************
006100 01  WS-DEBUG-HEADER                 PIC X(16)
006200                                      VALUE 'DNSTAT01--WORK  '.
006300 01  WS-DEBUG-HEADER-R REDEFINES WS-DEBUG-HEADER.
006400     05  WS-DEBUG-PROGRAM-ID          PIC X(8).
006500     05  WS-DEBUG-TAG                 PIC X(8).
006600*
006700******************************************************************
006800*  THE 13 REQUIRED RAW-INVOICE FIELD NAMES, IN THE SAME ORDER AS *
006900*  DNSTAT-FIELD-FLAGS IS BUILT BY THE CALLER.  LOADED AS ONE      *
007000*  LITERAL AND SLICED BY THE REDEFINES BELOW SO A NEW RELEASE     *
007100*  NEVER HAS TO TOUCH 13 SEPARATE MOVE STATEMENTS.                *
007200******************************************************************
007300 01  WS-REQUIRED-FIELD-LIST           PIC X(260) VALUE
007400     'REGION              AREA NAME           '
007500     'MARKET              CUSTOMER NAME       '
007600     'CUSTOMER NUMBER     DATE                '
007700     'TRANSACTION#        TYPE                '
007800     'STATUS              DUE DATE            '
007900     'AMOUNT              BALANCE DUE         '
008000     'AGE                 '.
008100 01  WS-REQUIRED-FIELD-TABLE REDEFINES WS-REQUIRED-FIELD-LIST.
008200     05  WS-REQUIRED-FIELD-NAME OCCURS 13 TIMES
008300                                PIC X(20).
008400*
008500******************************************************************
008600*  DEBUG BREAKOUT OF THE AMOUNT BEING ACCUMULATED -- USED ONLY    *
008700*  WHEN UPSI-0 IS ON FOR A TRACE RUN.                             *
008800******************************************************************
008900 01  WS-AMOUNT-WORK                   PIC S9(9)V9(4) COMP-3
009000                                       VALUE 0.
009100 01  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK.
009200     05  WS-AMOUNT-WORK-PACKED        PIC X(7).
009300*
009400 77  WS-FIELD-INDEX                   PIC 9(2)  COMP  VALUE 0.
009500 77  WS-MISSING-INDEX                 PIC 9(2)  COMP  VALUE 0.
009600*
009700******************************************************************
009800*  LINKAGE INTERFACE -- SEE DNSTATIF COPYBOOK FOR THE FULL        *
009900*  DESCRIPTION OF THE CALL PROTOCOL.                              *
010000******************************************************************
010100 LINKAGE SECTION.
010200 COPY DNSTATIF.
010300*
010400 PROCEDURE DIVISION USING DNSTAT-PARMS.
010500*
010600 000-MAIN-LOGIC.
010700     MOVE 'DNSTAT01' TO WS-DEBUG-PROGRAM-ID.
010800     EVALUATE DNSTAT-FUNCTION
010900         WHEN 'V'
011000             PERFORM 100-VALIDATE-COLS
011100         WHEN 'A'
011200             PERFORM 200-ACCUMULATE-STATS
011300         WHEN OTHER
011400             CONTINUE
011500     END-EVALUATE.
011600     GOBACK.
011700*
011800******************************************************************
011900*  100-VALIDATE-COLS -- R21.  THE CALLER HAS ALREADY SET          *
012000*  DNSTAT-FIELD-FLAGS(1) THRU (13) TO 'Y' OR 'N' FOR EACH OF THE  *
012100*  13 REQUIRED RAW-INVOICE FIELDS, IN WS-REQUIRED-FIELD-NAME      *
012200*  ORDER.  WE RETURN THE VALID FLAG AND, IF ANY ARE MISSING, THE  *
012300*  LIST OF THEIR NAMES.                                           *
012400******************************************************************
012500 100-VALIDATE-COLS.
012600     MOVE 'Y' TO DNSTAT-VALID-FLAG.
012700     MOVE 0   TO DNSTAT-MISSING-COUNT.
012800     PERFORM 110-CHECK-ONE-FIELD
012900         VARYING WS-FIELD-INDEX FROM 1 BY 1
013000         UNTIL WS-FIELD-INDEX > 13.
013100 100-EXIT. EXIT.
013200*
013300 110-CHECK-ONE-FIELD.
013400     IF DNSTAT-FIELD-FLAGS (WS-FIELD-INDEX) NOT = 'Y'
013450         MOVE 'N' TO DNSTAT-VALID-FLAG
013500         ADD 1 TO DNSTAT-MISSING-COUNT
013600         MOVE DNSTAT-MISSING-COUNT TO WS-MISSING-INDEX
013700         MOVE WS-REQUIRED-FIELD-NAME (WS-FIELD-INDEX)
013800             TO DNSTAT-MISSING-NAMES (WS-MISSING-INDEX)
013900     END-IF.
014000*
014100******************************************************************
014200*  200-ACCUMULATE-STATS -- R20.  ONE CALL PER WRITTEN DEBIT-NOTE  *
014300*  ROW.  THE CALLER'S DNSTAT-ACCUM GROUP MUST BE ZEROED BEFORE    *
014400*  THE FIRST 'A' CALL OF A RUN AND MUST NOT BE TOUCHED BY THE     *
014500*  CALLER BETWEEN CALLS.                                          *
014600******************************************************************
014700 200-ACCUMULATE-STATS.
014800     MOVE DNSTAT-AMOUNT-IN TO WS-AMOUNT-WORK.
014900     IF DNSTAT-COUNT = 0
015000         MOVE DNSTAT-AMOUNT-IN TO DNSTAT-MAX
015100         MOVE DNSTAT-AMOUNT-IN TO DNSTAT-MIN
015200     ELSE
015300         IF DNSTAT-AMOUNT-IN > DNSTAT-MAX
015400             MOVE DNSTAT-AMOUNT-IN TO DNSTAT-MAX
015500         END-IF
015600         IF DNSTAT-AMOUNT-IN < DNSTAT-MIN
015700             MOVE DNSTAT-AMOUNT-IN TO DNSTAT-MIN
015800         END-IF
015900     END-IF.
016000     ADD 1 TO DNSTAT-COUNT.
016100     ADD DNSTAT-AMOUNT-IN TO DNSTAT-SUM.
016200     DIVIDE DNSTAT-SUM BY DNSTAT-COUNT GIVING DNSTAT-MEAN
016300         ROUNDED.
016400 200-EXIT. EXIT.
