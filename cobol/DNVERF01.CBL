000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM:  DNVERF01                                            *
000500*                                                                *
000600*  FUNCTION = AR-220 DEBIT NOTE VERIFIER.  COMPARES THE DEBIT    *
000700*              NOTE FILE DNCALC01 PRODUCED AGAINST AN            *
000800*              INDEPENDENTLY SUPPLIED EXPECTED FILE OF THE SAME  *
000900*              LAYOUT.  REPORTS ROW COUNTS, COLUMN-SET MATCH,    *
001000*              CUSTOMER-NAME DIFFERENCES, ROW-LEVEL KEY          *
001100*              MISMATCHES AND VALUE DIFFERENCES ON MATCHED ROWS. *
001200*                                                                *
001300*  INPUT   = DN-PROC-FILE, DN-EXPD-FILE (BOTH DNDEBREC LAYOUT)   *
001400*  OUTPUT  = DN-MISM-FILE (DNMISMCH LAYOUT)                      *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.             DNVERF01.
001800 AUTHOR.                 T J MARLOWE.
001900 INSTALLATION.           FISCAL SERVICES DATA CENTER.
002000 DATE-WRITTEN.           DECEMBER 1994.
002100 DATE-COMPILED.
002200 SECURITY.               COMPANY CONFIDENTIAL - AR-220 SUITE.
002300*
002400******************************************************************
002500*  CHANGE ACTIVITY                                               *
002600*                                                                *
002700*  DATE     BY   TICKET    DESCRIPTION                           *
002800*  -------- ---  --------  ------------------------------------- *
002900*  94338    TJM  AR220-05  FIRST WRITTEN -- AUDIT WANTED AN      *
003000*                          INDEPENDENT CHECK OF THE NEW AR-220   *
003100*                          INTEREST BATCH AGAINST HAND-CALCULATED*
003200*                          SPOT FIGURES BEFORE GOING LIVE.       *
003300*  95019    TJM  AR220-07  ADDED THE CUSTOMER-NAME SET COMPARE,  *
003400*                          ROW MISMATCHES ALONE DID NOT TELL     *
003500*                          AUDIT WHICH CUSTOMERS DROPPED OUT.    *
003600*  96088    TJM  AR220-09  MOVED THE TOTAL-INTEREST FOOTER TO    *
003700*                          CALL DNSTAT01 INSTEAD OF ITS OWN ADD  *
003800*                          STATEMENTS, SAME AS DNCALC01 DOES.    *
003900*  98241    PDQ  Y2K-014   Y2K REVIEW -- TRANS-DATE/DUE-DATE     *
004000*                          COLUMNS STAY TEXT, NEVER COMPARED.    *
004100*  99017    PDQ  Y2K-014   Y2K SIGN-OFF, LOGGED PER STANDARDS.   *
004200*  02148    TJM  AR220-14  VALUE-COMPARISON COLUMNS WIDENED TO   *
004300*                          4 DECIMALS TO MATCH DNDEBREC.         *
004400*  05077    RSK  AR220-20  ADDED THE 100-KEY CAP ON THE VALUE    *
004500*                          COMPARISON STEP -- A BAD EXPECTED     *
004600*                          FILE WAS RUNNING THE REPORT PAST      *
004700*                          10,000 LINES.                        *
004750*  06134    RSK  AR220-22  NAMED THE 2000-ROW TABLE SIZE AS     *
004760*                          DN-VERIFY-TABLE-CAP (SEE DNPARMS) AND  *
004770*                          ADDED A REPORT WARNING WHEN EITHER    *
004780*                          INPUT FILE RUNS PAST IT -- AUDIT HAD   *
004790*                          NO WAY TO TELL A TRUNCATED RUN FROM A  *
004795*                          CLEAN ONE BEFORE THIS.                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.        IBM-370.
005200 OBJECT-COMPUTER.        IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS DN-ALPHA-CLASS IS 'A' THRU 'Z'
005600     UPSI-0 IS DN-DEBUG-SWITCH.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DN-PROC-FILE
006000                 ASSIGN TO   DNPROCIN
006100                 FILE STATUS IS WS-PROCFILE-STATUS.
006200     SELECT DN-EXPD-FILE
006300                 ASSIGN TO   DNEXPDIN
006400                 FILE STATUS IS WS-EXPDFILE-STATUS.
006500     SELECT DN-MISM-FILE
006600                 ASSIGN TO   DNMISMOUT
006700                 FILE STATUS IS WS-MISMFILE-STATUS.
006800*    EJECT
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200******************************************************************
007300*  PROCESSED DEBIT NOTE -- WHAT DNCALC01 ACTUALLY WROTE.         *
007400******************************************************************
007500 FD  DN-PROC-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY DNDEBREC REPLACING ==DN-DEBIT-NOTE-RECORD== BY
007900     ==PF-DEBIT-NOTE-RECORD== ==DN-== BY ==PF-==.
008000*
008100******************************************************************
008200*  EXPECTED DEBIT NOTE -- SUPPLIED BY AUDIT/COLLECTIONS.         *
008300******************************************************************
008400 FD  DN-EXPD-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY DNDEBREC REPLACING ==DN-DEBIT-NOTE-RECORD== BY
008800     ==EF-DEBIT-NOTE-RECORD== ==DN-== BY ==EF-==.
008900*
009000******************************************************************
009100*  MISMATCH REPORT -- ROW MISMATCHES AND VALUE DIFFERENCES.      *
009200******************************************************************
009300 FD  DN-MISM-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 COPY DNMISMCH.
009700*    EJECT
009800 WORKING-STORAGE SECTION.
009900*
010000******************************************************************
010100*  EYE-CATCHER FOR DUMP READING.                                 *
010200******************************************************************
010300 01  WS-DEBUG-HEADER                 PIC X(16)
010400                                      VALUE 'DNVERF01--WORK  '.
010500 01  WS-DEBUG-HEADER-R REDEFINES WS-DEBUG-HEADER.
010600     05  WS-DEBUG-PROGRAM-ID          PIC X(8).
010700     05  WS-DEBUG-TAG                 PIC X(8).
010800*
010900 COPY DNPARMS.
011000 COPY DNSTATIF.
011100*
011200******************************************************************
011300*  FILE STATUS AND SWITCHES.                                     *
011400******************************************************************
011500 01  WS-PROCFILE-STATUS              PIC X(2) VALUE SPACES.
011600 01  WS-EXPDFILE-STATUS              PIC X(2) VALUE SPACES.
011700 01  WS-MISMFILE-STATUS              PIC X(2) VALUE SPACES.
011800 01  WS-PROC-EOF                     PIC X    VALUE 'N'.
011810     88  WS-PROC-AT-EOF              VALUE 'Y'.
011900 01  WS-EXPD-EOF                     PIC X    VALUE 'N'.
011910     88  WS-EXPD-AT-EOF              VALUE 'Y'.
012000 01  WS-COLUMNS-MATCH                PIC X    VALUE 'Y'.
012010     88  WS-COLUMNS-DO-MATCH         VALUE 'Y'.
012100 01  WS-ROWS-FOUND                   PIC X    VALUE 'N'.
012110 01  WS-PROC-TABLE-FULL              PIC X    VALUE 'N'.
012120 01  WS-EXPD-TABLE-FULL              PIC X    VALUE 'N'.
012200*
012300******************************************************************
012400*  PROCESSED-FILE TABLE -- ONE ENTRY PER ROW READ, KEYED ON      *
012500*  CUSTOMER NAME + TRANSACTION# (R14).  WS-PROC-MATCHED IS SET   *
012600*  WHEN 500-FIND-ROW-MISMATCHES FINDS THE SAME KEY ON THE        *
012700*  EXPECTED SIDE, SO 600-COMPARE-MATCHED-VALUES KNOWS WHICH      *
012800*  ROWS ARE ELIGIBLE FOR VALUE COMPARISON.  OCCURS COUNT BELOW   *
012820*  MUST MATCH DN-VERIFY-TABLE-CAP IN DNPARMS -- SEE 100.         *
012900******************************************************************
013000 01  WS-PROC-TABLE.
013100     05  WS-PROC-ENTRY OCCURS 2000 TIMES INDEXED BY PX.
013200         10  WS-PROC-KEY.
013300             15  WS-PROC-CUSTNAME    PIC X(30).
013400             15  WS-PROC-SEP         PIC X VALUE '/'.
013500             15  WS-PROC-TRANNBR     PIC X(15).
013550         10  WS-PROC-TYPE            PIC X(25).
013600         10  WS-PROC-INTEREST        PIC S9(9)V9(4) COMP-3.
013700         10  WS-PROC-BALDUE          PIC S9(9)V9(4) COMP-3.
013800         10  WS-PROC-AGE             PIC S9(4)      COMP-3.
013900         10  WS-PROC-MATCHED         PIC X VALUE 'N'.
013920             88  WS-PROC-IS-MATCHED  VALUE 'Y'.
013950         10  FILLER                  PIC X(4).
014000 77  WS-PROC-COUNT                   PIC 9(7)  COMP VALUE 0.
014100*
014200******************************************************************
014300*  EXPECTED-FILE TABLE, SAME SHAPE AS THE PROCESSED TABLE.       *
014400******************************************************************
014500 01  WS-EXPD-TABLE.
014600     05  WS-EXPD-ENTRY OCCURS 2000 TIMES INDEXED BY EX.
014700         10  WS-EXPD-KEY.
014800             15  WS-EXPD-CUSTNAME    PIC X(30).
014900             15  WS-EXPD-SEP         PIC X VALUE '/'.
015000             15  WS-EXPD-TRANNBR     PIC X(15).
015050         10  WS-EXPD-TYPE            PIC X(25).
015100         10  WS-EXPD-INTEREST        PIC S9(9)V9(4) COMP-3.
015200         10  WS-EXPD-BALDUE          PIC S9(9)V9(4) COMP-3.
015300         10  WS-EXPD-AGE             PIC S9(4)      COMP-3.
015400         10  WS-EXPD-MATCHED         PIC X VALUE 'N'.
015420             88  WS-EXPD-IS-MATCHED  VALUE 'Y'.
015450         10  FILLER                  PIC X(4).
015500 77  WS-EXPD-COUNT                   PIC 9(7)  COMP VALUE 0.
015600*    EJECT
015700******************************************************************
015800*  DISTINCT CUSTOMER NAME TABLES -- R19.  BUILT FROM THE TWO     *
015900*  ROW TABLES ABOVE BY 410/420, COLLAPSING DUPLICATE NAMES.      *
016000******************************************************************
016100 01  WS-PROC-DISTINCT-TABLE.
016200     05  WS-PROC-DISTINCT-NAME OCCURS 2000 TIMES
016300                               INDEXED BY PDX PIC X(30).
016350     05  FILLER                      PIC X(4).
016400 01  WS-PROC-DISTINCT-COUNT          PIC 9(7)  COMP VALUE 0.
016500 01  WS-EXPD-DISTINCT-TABLE.
016600     05  WS-EXPD-DISTINCT-NAME OCCURS 2000 TIMES
016700                               INDEXED BY EDX PIC X(30).
016750     05  FILLER                      PIC X(4).
016800 01  WS-EXPD-DISTINCT-COUNT          PIC 9(7)  COMP VALUE 0.
016900 01  WS-EXTRA-CUSTOMER-COUNT         PIC 9(7)  COMP VALUE 0.
017000 01  WS-MISSING-CUSTOMER-COUNT       PIC 9(7)  COMP VALUE 0.
017100*
017200******************************************************************
017300*  ROW-MISMATCH AND VALUE-COMPARISON WORK FIELDS.                *
017400******************************************************************
017500 01  WS-MISMATCH-COUNT               PIC 9(7)  COMP VALUE 0.
017600 01  WS-VALUE-DIFF-COUNT             PIC 9(7)  COMP VALUE 0.
017700 01  WS-MATCHED-PROCESSED            PIC 9(7)  COMP VALUE 0.
017800 01  WS-VC-PROC-VAL                  PIC S9(9)V9(4) COMP-3 VALUE 0.
017900 01  WS-VC-EXPD-VAL                  PIC S9(9)V9(4) COMP-3 VALUE 0.
018000 01  WS-VC-DIFF                      PIC S9(9)V9(4) COMP-3 VALUE 0.
018100 01  WS-VC-ABS-DIFF                  PIC S9(9)V9(4) COMP-3 VALUE 0.
018200 01  WS-VC-COLUMN                    PIC X(20) VALUE SPACES.
018300*
018400******************************************************************
018500*  TOTAL-INTEREST SNAPSHOTS -- DNSTAT01 RE-ZEROES ITS ACCUM      *
018600*  GROUP BETWEEN THE TWO LOAD PARAGRAPHS, SO EACH SIDE'S TOTAL   *
018700*  IS SAVED OFF HERE FOR THE FOOTER.                             *
018800******************************************************************
018900 01  WS-PROC-TOTAL-INTEREST          PIC S9(9)V9(4) COMP-3 VALUE 0.
019000 01  WS-EXPD-TOTAL-INTEREST          PIC S9(9)V9(4) COMP-3 VALUE 0.
019050 01  WS-INTEREST-DIFFERENCE          PIC S9(9)V9(4) COMP-3 VALUE 0.
019100*    EJECT
019200******************************************************************
019300*  REPORT LINES -- SAME THREE-COLUMN TOTALS-DETAIL PATTERN AS    *
019400*  THE ORIGINAL CUSTOMER REPORT, RESTYLED FOR THE VERIFY STEP.   *
019500******************************************************************
019600 01  WS-RPT-TOTALS-HDR1.
019700     05  FILLER PIC X(26) VALUE 'AR-220 VERIFICATION REPORT'.
019800     05  FILLER PIC X(106) VALUE SPACES.
019900 01  WS-RPT-TOTALS-HDR2.
020000     05  FILLER PIC X(100) VALUE ALL '-'.
020100     05  FILLER PIC X(32) VALUE SPACES.
020200 01  WS-RPT-TOTALS-DETAIL.
020300     05  FILLER              PIC XX       VALUE SPACES.
020400     05  RPT-TOTALS-TYPE     PIC X(15).
020500     05  FILLER              PIC X(4)     VALUE ':   '.
020600     05  RPT-TOTALS-ITEM1    PIC X(11).
020700     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
020800     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
020900                             PIC ZZZZZZZZ.9999.
021000     05  FILLER              PIC X(1)     VALUE SPACES.
021100     05  RPT-TOTALS-ITEM2    PIC X(11).
021200     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
021300     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
021400                             PIC ZZZZZZZZ.9999.
021500     05  FILLER              PIC X(3)     VALUE SPACES.
021600     05  RPT-TOTALS-ITEM3    PIC X(11).
021700     05  RPT-TOTALS-VALUE3   PIC ZZZ,ZZZ,ZZ9.
021800     05  RPT-TOTALS-VALUE3D  REDEFINES RPT-TOTALS-VALUE3
021900                             PIC ZZZZZZZZ.9999.
022000     05  FILLER              PIC X(34)    VALUE SPACES.
022100*
022200 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
022300        '************END  WORKING STORAGE *****************'.
022400*    EJECT
022500 PROCEDURE DIVISION.
022600*
022700******************************************************************
022800*  000-MAIN-LOGIC -- OVERALL VERIFY FLOW.                        *
022900******************************************************************
023000 000-MAIN-LOGIC.
023100     MOVE 'DNVERF01' TO WS-DEBUG-PROGRAM-ID.
023200     DISPLAY 'DNVERF01 AR-220 VERIFY RUN STARTING'.
023300*
023400     PERFORM 100-LOAD-PROCESSED-TABLE.
023500     PERFORM 110-LOAD-EXPECTED-TABLE.
023600     PERFORM 300-COMPARE-COLUMN-SETS.
023700     PERFORM 400-COMPARE-CUSTOMER-SETS.
023800*
023900     OPEN OUTPUT DN-MISM-FILE.
024000     PERFORM 500-FIND-ROW-MISMATCHES.
024100     PERFORM 600-COMPARE-MATCHED-VALUES.
024200     CLOSE DN-MISM-FILE.
024300*
024400     PERFORM 800-PRINT-VERIFICATION-REPORT.
024500     STOP RUN.
024600*    EJECT
024700******************************************************************
024800*  100-LOAD-PROCESSED-TABLE -- READS DN-PROC-FILE INTO           *
024900*  WS-PROC-TABLE AND ACCUMULATES THE PROCESSED FILE'S TOTAL      *
025000*  INTEREST VIA DNSTAT01.                                        *
025100******************************************************************
025200 100-LOAD-PROCESSED-TABLE.
025300     OPEN INPUT DN-PROC-FILE.
025400     DISPLAY 'FILE STATUS ON DN-PROC-FILE OPEN = '
025500         WS-PROCFILE-STATUS.
025600     MOVE 0 TO DNSTAT-COUNT DNSTAT-SUM DNSTAT-MAX
025700                DNSTAT-MIN  DNSTAT-MEAN.
025800     PERFORM 900-READ-PROC-RECORD.
025900     PERFORM 105-LOAD-ONE-PROC-ROW
026000         THRU 105-EXIT
026100         UNTIL WS-PROC-EOF = 'Y'
026200         OR WS-PROC-COUNT = DN-VERIFY-TABLE-CAP.
026250     IF WS-PROC-EOF NOT = 'Y'
026260         MOVE 'Y' TO WS-PROC-TABLE-FULL
026270         DISPLAY '*** WARNING -- DN-PROC-FILE HAS MORE THAN '
026280             DN-VERIFY-TABLE-CAP ' ROWS, REPORT IS TRUNCATED'
026290     END-IF.
026300     CLOSE DN-PROC-FILE.
026400     MOVE DNSTAT-SUM TO WS-PROC-TOTAL-INTEREST.
026500*
026600 105-LOAD-ONE-PROC-ROW.
026700     ADD 1 TO WS-PROC-COUNT.
026800     MOVE PF-CUSTOMER-NAME   TO WS-PROC-CUSTNAME (WS-PROC-COUNT).
026900     MOVE PF-TRANSACTION-NBR TO WS-PROC-TRANNBR (WS-PROC-COUNT).
026950     MOVE PF-TYPE            TO WS-PROC-TYPE (WS-PROC-COUNT).
027000     MOVE PF-INTEREST-AMOUNT TO WS-PROC-INTEREST (WS-PROC-COUNT).
027100     MOVE PF-BALANCE-DUE     TO WS-PROC-BALDUE (WS-PROC-COUNT).
027200     MOVE PF-AGE             TO WS-PROC-AGE (WS-PROC-COUNT).
027300     MOVE 'N'                TO WS-PROC-MATCHED (WS-PROC-COUNT).
027400     MOVE 'A' TO DNSTAT-FUNCTION.
027500     MOVE PF-INTEREST-AMOUNT TO DNSTAT-AMOUNT-IN.
027600     CALL 'DNSTAT01' USING DNSTAT-PARMS.
027700     PERFORM 900-READ-PROC-RECORD.
027800 105-EXIT. EXIT.
027900*    EJECT
028000******************************************************************
028100*  110-LOAD-EXPECTED-TABLE -- SAME IDEA FOR DN-EXPD-FILE.        *
028200******************************************************************
028300 110-LOAD-EXPECTED-TABLE.
028400     OPEN INPUT DN-EXPD-FILE.
028500     DISPLAY 'FILE STATUS ON DN-EXPD-FILE OPEN = '
028600         WS-EXPDFILE-STATUS.
028700     MOVE 0 TO DNSTAT-COUNT DNSTAT-SUM DNSTAT-MAX
028800                DNSTAT-MIN  DNSTAT-MEAN.
028900     PERFORM 910-READ-EXPD-RECORD.
029000     PERFORM 115-LOAD-ONE-EXPD-ROW
029100         THRU 115-EXIT
029200         UNTIL WS-EXPD-EOF = 'Y'
029300         OR WS-EXPD-COUNT = DN-VERIFY-TABLE-CAP.
029350     IF WS-EXPD-EOF NOT = 'Y'
029360         MOVE 'Y' TO WS-EXPD-TABLE-FULL
029370         DISPLAY '*** WARNING -- DN-EXPD-FILE HAS MORE THAN '
029380             DN-VERIFY-TABLE-CAP ' ROWS, REPORT IS TRUNCATED'
029390     END-IF.
029400     CLOSE DN-EXPD-FILE.
029500     MOVE DNSTAT-SUM TO WS-EXPD-TOTAL-INTEREST.
029600*
029700 115-LOAD-ONE-EXPD-ROW.
029800     ADD 1 TO WS-EXPD-COUNT.
029900     MOVE EF-CUSTOMER-NAME   TO WS-EXPD-CUSTNAME (WS-EXPD-COUNT).
030000     MOVE EF-TRANSACTION-NBR TO WS-EXPD-TRANNBR (WS-EXPD-COUNT).
030050     MOVE EF-TYPE            TO WS-EXPD-TYPE (WS-EXPD-COUNT).
030100     MOVE EF-INTEREST-AMOUNT TO WS-EXPD-INTEREST (WS-EXPD-COUNT).
030200     MOVE EF-BALANCE-DUE     TO WS-EXPD-BALDUE (WS-EXPD-COUNT).
030300     MOVE EF-AGE             TO WS-EXPD-AGE (WS-EXPD-COUNT).
030400     MOVE 'N'                TO WS-EXPD-MATCHED (WS-EXPD-COUNT).
030500     MOVE 'A' TO DNSTAT-FUNCTION.
030600     MOVE EF-INTEREST-AMOUNT TO DNSTAT-AMOUNT-IN.
030700     CALL 'DNSTAT01' USING DNSTAT-PARMS.
030800     PERFORM 910-READ-EXPD-RECORD.
030900 115-EXIT. EXIT.
031000*    EJECT
031100******************************************************************
031200*  300-COMPARE-COLUMN-SETS.  BOTH FILES ARE COPIES OF DNDEBREC   *
031300*  SO THE COLUMN SET ALWAYS MATCHES BY CONSTRUCTION -- THIS       *
031400*  PARAGRAPH JUST SETS THE FLAG OPERATIONS LOOKS FOR ON THE       *
031450*  REPORT IN CASE A FUTURE RELEASE EVER LETS THE TWO FILES DRIFT. *
031500******************************************************************
031600 300-COMPARE-COLUMN-SETS.
031700     MOVE 'Y' TO WS-COLUMNS-MATCH.
031800*    EJECT
031900******************************************************************
032000*  400-COMPARE-CUSTOMER-SETS -- R19.  BUILDS THE TWO DISTINCT    *
032100*  NAME TABLES, THEN CROSS-CHECKS THEM.                          *
032200******************************************************************
032300 400-COMPARE-CUSTOMER-SETS.
032400     PERFORM 410-BUILD-PROC-DISTINCT
032500         VARYING PX FROM 1 BY 1
032600         UNTIL PX > WS-PROC-COUNT.
032700     PERFORM 420-BUILD-EXPD-DISTINCT
032800         VARYING EX FROM 1 BY 1
032900         UNTIL EX > WS-EXPD-COUNT.
033000     PERFORM 430-FIND-EXTRA-CUSTOMERS
033100         VARYING PDX FROM 1 BY 1
033200         UNTIL PDX > WS-PROC-DISTINCT-COUNT.
033300     PERFORM 440-FIND-MISSING-CUSTOMERS
033400         VARYING EDX FROM 1 BY 1
033500         UNTIL EDX > WS-EXPD-DISTINCT-COUNT.
033600*
033700 410-BUILD-PROC-DISTINCT.
033800     MOVE 'N' TO WS-ROWS-FOUND.
033900     SET PDX TO 1.
034000     SEARCH WS-PROC-DISTINCT-NAME
034100         AT END CONTINUE
034200         WHEN WS-PROC-DISTINCT-NAME (PDX) = WS-PROC-CUSTNAME (PX)
034300             MOVE 'Y' TO WS-ROWS-FOUND
034400     END-SEARCH.
034500     IF WS-ROWS-FOUND NOT = 'Y'
034600         ADD 1 TO WS-PROC-DISTINCT-COUNT
034700         MOVE WS-PROC-CUSTNAME (PX)
034800             TO WS-PROC-DISTINCT-NAME (WS-PROC-DISTINCT-COUNT)
034900     END-IF.
035000*
035100 420-BUILD-EXPD-DISTINCT.
035200     MOVE 'N' TO WS-ROWS-FOUND.
035300     SET EDX TO 1.
035400     SEARCH WS-EXPD-DISTINCT-NAME
035500         AT END CONTINUE
035600         WHEN WS-EXPD-DISTINCT-NAME (EDX) = WS-EXPD-CUSTNAME (EX)
035700             MOVE 'Y' TO WS-ROWS-FOUND
035800     END-SEARCH.
035900     IF WS-ROWS-FOUND NOT = 'Y'
036000         ADD 1 TO WS-EXPD-DISTINCT-COUNT
036100         MOVE WS-EXPD-CUSTNAME (EX)
036200             TO WS-EXPD-DISTINCT-NAME (WS-EXPD-DISTINCT-COUNT)
036300     END-IF.
036400*
036500 430-FIND-EXTRA-CUSTOMERS.
036600     MOVE 'N' TO WS-ROWS-FOUND.
036700     SET EDX TO 1.
036800     SEARCH WS-EXPD-DISTINCT-NAME
036900         AT END CONTINUE
037000         WHEN WS-EXPD-DISTINCT-NAME (EDX) = WS-PROC-DISTINCT-NAME (PDX)
037100             MOVE 'Y' TO WS-ROWS-FOUND
037200     END-SEARCH.
037300     IF WS-ROWS-FOUND NOT = 'Y'
037400         ADD 1 TO WS-EXTRA-CUSTOMER-COUNT
037500         DISPLAY 'EXTRA IN PROCESSED -- CUSTOMER: '
037600             WS-PROC-DISTINCT-NAME (PDX)
037700     END-IF.
037800*
037900 440-FIND-MISSING-CUSTOMERS.
038000     MOVE 'N' TO WS-ROWS-FOUND.
038100     SET PDX TO 1.
038200     SEARCH WS-PROC-DISTINCT-NAME
038300         AT END CONTINUE
038400         WHEN WS-PROC-DISTINCT-NAME (PDX) = WS-EXPD-DISTINCT-NAME (EDX)
038500             MOVE 'Y' TO WS-ROWS-FOUND
038600     END-SEARCH.
038700     IF WS-ROWS-FOUND NOT = 'Y'
038800         ADD 1 TO WS-MISSING-CUSTOMER-COUNT
038900         DISPLAY 'MISSING IN PROCESSED -- CUSTOMER: '
039000             WS-EXPD-DISTINCT-NAME (EDX)
039100     END-IF.
039200*    EJECT
039300******************************************************************
039400*  500-FIND-ROW-MISMATCHES -- R14.  MATCHES ON CUSTOMER NAME +   *
039500*  TRANSACTION#.  PROCESSED ROWS WITH NO EXPECTED MATE ARE       *
039600*  "EXTRA IN PROCESSED"; EXPECTED ROWS WITH NO PROCESSED MATE    *
039700*  ARE "MISSING IN PROCESSED".  EACH SIDE'S -MATCHED FLAG IS SET *
039800*  HERE SO 600-COMPARE-MATCHED-VALUES KNOWS WHICH KEYS TO USE.   *
039900******************************************************************
040000 500-FIND-ROW-MISMATCHES.
040100     PERFORM 510-CHECK-ONE-PROC-ROW
040200         VARYING PX FROM 1 BY 1
040300         UNTIL PX > WS-PROC-COUNT.
040400     PERFORM 520-CHECK-ONE-EXPD-ROW
040500         VARYING EX FROM 1 BY 1
040600         UNTIL EX > WS-EXPD-COUNT.
040700     IF WS-MISMATCH-COUNT = 0
040800         DISPLAY 'NO MISMATCHES FOUND'
040900     END-IF.
041000*
041100 510-CHECK-ONE-PROC-ROW.
041200     MOVE 'N' TO WS-ROWS-FOUND.
041300     SET EX TO 1.
041400     SEARCH WS-EXPD-ENTRY
041500         AT END CONTINUE
041600         WHEN WS-EXPD-KEY (EX) = WS-PROC-KEY (PX)
041700             MOVE 'Y' TO WS-ROWS-FOUND
041800             MOVE 'Y' TO WS-PROC-MATCHED (PX)
041900             MOVE 'Y' TO WS-EXPD-MATCHED (EX)
042000     END-SEARCH.
042100     IF WS-ROWS-FOUND NOT = 'Y'
042200         ADD 1 TO WS-MISMATCH-COUNT
042300         MOVE 'Extra in Processed'    TO MM-MISMATCH-TYPE
042400         MOVE WS-PROC-CUSTNAME (PX)   TO MM-CUSTOMER-NAME
042500         MOVE WS-PROC-TRANNBR (PX)    TO MM-TRANSACTION-NBR
042550         MOVE WS-PROC-TYPE (PX)       TO MM-TYPE
042600         MOVE WS-PROC-AGE (PX)        TO MM-AGE
042700         MOVE WS-PROC-BALDUE (PX)     TO MM-BALANCE-DUE
042800         MOVE WS-PROC-INTEREST (PX)   TO MM-INTEREST-AMOUNT
042900         WRITE DN-MISMATCH-RECORD
043000     END-IF.
043100*
043200 520-CHECK-ONE-EXPD-ROW.
043300     IF WS-EXPD-MATCHED (EX) NOT = 'Y'
043400         ADD 1 TO WS-MISMATCH-COUNT
043500         MOVE 'Missing in Processed'  TO MM-MISMATCH-TYPE
043600         MOVE WS-EXPD-CUSTNAME (EX)   TO MM-CUSTOMER-NAME
043700         MOVE WS-EXPD-TRANNBR (EX)    TO MM-TRANSACTION-NBR
043750         MOVE WS-EXPD-TYPE (EX)       TO MM-TYPE
043800         MOVE WS-EXPD-AGE (EX)        TO MM-AGE
043900         MOVE WS-EXPD-BALDUE (EX)     TO MM-BALANCE-DUE
044000         MOVE WS-EXPD-INTEREST (EX)   TO MM-INTEREST-AMOUNT
044100         WRITE DN-MISMATCH-RECORD
044200     END-IF.
044300*    EJECT
044400******************************************************************
044500*  600-COMPARE-MATCHED-VALUES -- R15 THRU R18.  STOPS AFTER      *
044600*  DN-COMPARE-KEY-CAP (100) MATCHED KEYS HAVE BEEN COMPARED.     *
044700******************************************************************
044800 600-COMPARE-MATCHED-VALUES.
044900     PERFORM 610-COMPARE-ONE-PROC-ROW
045000         VARYING PX FROM 1 BY 1
045100         UNTIL PX > WS-PROC-COUNT
045200         OR WS-MATCHED-PROCESSED >= DN-COMPARE-KEY-CAP.
045300     IF WS-VALUE-DIFF-COUNT = 0
045400         DISPLAY 'ALL COMPARED VALUES MATCH'
045500     END-IF.
045600*
045700 610-COMPARE-ONE-PROC-ROW.
045800     IF WS-PROC-MATCHED (PX) = 'Y'
045900         ADD 1 TO WS-MATCHED-PROCESSED
046000         SET EX TO 1
046100         SEARCH WS-EXPD-ENTRY
046200             AT END CONTINUE
046300             WHEN WS-EXPD-KEY (EX) = WS-PROC-KEY (PX)
046400                 MOVE 'interest amount'    TO WS-VC-COLUMN
046500                 MOVE WS-PROC-INTEREST (PX) TO WS-VC-PROC-VAL
046600                 MOVE WS-EXPD-INTEREST (EX) TO WS-VC-EXPD-VAL
046700                 PERFORM 625-WRITE-VALUE-DIFF
046800                 MOVE 'Balance Due'        TO WS-VC-COLUMN
046900                 MOVE WS-PROC-BALDUE (PX)   TO WS-VC-PROC-VAL
047000                 MOVE WS-EXPD-BALDUE (EX)   TO WS-VC-EXPD-VAL
047100                 PERFORM 625-WRITE-VALUE-DIFF
047200                 MOVE 'Age'                TO WS-VC-COLUMN
047300                 MOVE WS-PROC-AGE (PX)      TO WS-VC-PROC-VAL
047400                 MOVE WS-EXPD-AGE (EX)      TO WS-VC-EXPD-VAL
047500                 PERFORM 625-WRITE-VALUE-DIFF
047600         END-SEARCH
047700     END-IF.
047800*
047900******************************************************************
048000*  625-WRITE-VALUE-DIFF -- R15.  WRITES A VALUE-COMPARISON-      *
048100*  RECORD ONLY WHEN THE ABSOLUTE DIFFERENCE EXCEEDS THE 0.01     *
048200*  TOLERANCE.  BOTH COMPARED COLUMNS HERE ARE ALWAYS NUMERIC SO  *
048300*  THE "N/A" / R16 TEXT-COMPARE BRANCH NEVER FIRES IN THIS       *
048400*  PROGRAM; IT IS KEPT FOR THE DAY A TEXT COLUMN JOINS THE LIST. *
048500******************************************************************
048600 625-WRITE-VALUE-DIFF.
048700     COMPUTE WS-VC-DIFF ROUNDED = WS-VC-PROC-VAL - WS-VC-EXPD-VAL.
048800     MOVE WS-VC-DIFF TO WS-VC-ABS-DIFF.
048900     IF WS-VC-ABS-DIFF < 0
049000         COMPUTE WS-VC-ABS-DIFF = 0 - WS-VC-ABS-DIFF
049100     END-IF.
049200     IF WS-VC-ABS-DIFF > DN-VALUE-TOLERANCE
049300         ADD 1 TO WS-VALUE-DIFF-COUNT
049400         MOVE WS-PROC-CUSTNAME (PX)  TO VC-CUSTOMER-NAME
049500         MOVE WS-PROC-TRANNBR (PX)   TO VC-TRANSACTION-NBR
049600         MOVE WS-VC-COLUMN           TO VC-COLUMN
049700         MOVE WS-VC-PROC-VAL         TO VC-PROCESSED-VALUE
049800         MOVE WS-VC-EXPD-VAL         TO VC-EXPECTED-VALUE
049900         MOVE WS-VC-DIFF             TO VC-DIFFERENCE
050000         MOVE SPACES                 TO VC-DIFFERENCE-NA
050100         WRITE DN-VALUE-COMPARISON-RECORD
050200     END-IF.
050300*    EJECT
050400******************************************************************
050500*  800-PRINT-VERIFICATION-REPORT -- HEADER AND FOOTER BLOCK.     *
050600*  THE DETAIL SECTIONS THEMSELVES WERE ALREADY WRITTEN TO        *
050700*  DN-MISM-FILE BY 500 AND 600 AS EACH LINE WAS DISCOVERED.      *
050800******************************************************************
050900 800-PRINT-VERIFICATION-REPORT.
051000     DISPLAY ' '.
051020     DISPLAY WS-RPT-TOTALS-HDR1.
051040     DISPLAY WS-RPT-TOTALS-HDR2.
051100     DISPLAY '***********************************************'.
051200     DISPLAY '*        AR-220 VERIFICATION SUMMARY           *'.
051300     DISPLAY '***********************************************'.
051400     DISPLAY 'PROCESSED ROWS        = ' WS-PROC-COUNT.
051410     IF WS-PROC-TABLE-FULL = 'Y'
051420         DISPLAY '  *** TRUNCATED AT ' DN-VERIFY-TABLE-CAP
051430             ' ROWS -- DN-PROC-FILE HAD MORE, COUNT IS LOW'
051440     END-IF.
051500     DISPLAY 'EXPECTED ROWS         = ' WS-EXPD-COUNT.
051510     IF WS-EXPD-TABLE-FULL = 'Y'
051520         DISPLAY '  *** TRUNCATED AT ' DN-VERIFY-TABLE-CAP
051530             ' ROWS -- DN-EXPD-FILE HAD MORE, COUNT IS LOW'
051540     END-IF.
051600     DISPLAY 'ROW DIFFERENCE        = '
051700         WS-PROC-COUNT - WS-EXPD-COUNT.
051800     DISPLAY 'COLUMNS MATCH         = ' WS-COLUMNS-MATCH.
051900     DISPLAY 'EXTRA CUSTOMERS       = ' WS-EXTRA-CUSTOMER-COUNT.
052000     DISPLAY 'MISSING CUSTOMERS     = ' WS-MISSING-CUSTOMER-COUNT.
052100     DISPLAY 'ROW MISMATCHES        = ' WS-MISMATCH-COUNT.
052200     DISPLAY 'VALUE DIFFERENCES     = ' WS-VALUE-DIFF-COUNT.
052300*
052400     MOVE SPACES                TO WS-RPT-TOTALS-DETAIL.
052450     COMPUTE WS-INTEREST-DIFFERENCE
052460         = WS-PROC-TOTAL-INTEREST - WS-EXPD-TOTAL-INTEREST.
052500     MOVE 'Total Interest:' TO RPT-TOTALS-TYPE.
052600     MOVE '  Processed:'    TO RPT-TOTALS-ITEM1.
052700     MOVE WS-PROC-TOTAL-INTEREST TO RPT-TOTALS-VALUE1D.
052800     MOVE '  Expected :'    TO RPT-TOTALS-ITEM2.
052900     MOVE WS-EXPD-TOTAL-INTEREST TO RPT-TOTALS-VALUE2D.
052950     MOVE '  Difference:'   TO RPT-TOTALS-ITEM3.
052960     MOVE WS-INTEREST-DIFFERENCE TO RPT-TOTALS-VALUE3D.
053000     DISPLAY WS-RPT-TOTALS-DETAIL.
053100*    EJECT
053200******************************************************************
053300*  900/910 -- FILE READ LOGIC FOR THE TWO INPUT FILES.           *
053400******************************************************************
053500 900-READ-PROC-RECORD.
053600     READ DN-PROC-FILE
053700         AT END MOVE 'Y' TO WS-PROC-EOF.
053800*
053900 910-READ-EXPD-RECORD.
054000     READ DN-EXPD-FILE
054100         AT END MOVE 'Y' TO WS-EXPD-EOF.
