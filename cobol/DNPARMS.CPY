000100******************************************************************
000200*  DNPARMS  --  INTEREST-CALC RUN PARAMETERS                     *
000300*                                                                *
000400*  THE FOUR VALUES THAT GOVERN A RUN OF THE AR-220 INTEREST      *
000500*  BATCH, PLUS THE TOLERANCE AND KEY-COUNT CAP THE VERIFY STEP   *
000600*  USES.  THESE WERE PUNCHED ON A PARAMETER CARD THROUGH 1996;   *
000700*  DN-RUN-PARM-CARD IS KEPT BELOW SO THE OLD CARD-IMAGE READ IS  *
000800*  STILL A ONE-LINE CHANGE IF WE EVER GO BACK TO IT.  COPY INTO  *
000900*  WORKING-STORAGE OF ANY PROGRAM THAT NEEDS THESE.              *
001000*                                                                *
001100*  94066  TJM  FIRST CUT, VALUES FROM THE AR-220 RUN BOOK        *
001200*  96088  TJM  DROPPED THE PARMCARD READ, DEFAULTS ARE NOW       *
001300*               COMPILED IN -- CARD IMAGE KEPT AS A REDEFINES    *
001400*               IN CASE OPERATIONS WANTS IT BACK                 *
001500*  02148  TJM  ADDED DN-VALUE-TOLERANCE AND DN-COMPARE-KEY-CAP   *
001600*               FOR THE NEW DNVERF01 VERIFY STEP                 *
001650*  06134  RSK  NAMED THE 2000-ROW DNVERF01 TABLE CAP BELOW       *
001660*               (DN-VERIFY-TABLE-CAP) -- A BAD RUN WAS TRUNCATING*
001670*               SILENTLY AND NOBODY NOTICED UNTIL AUDIT DID A    *
001680*               HAND COUNT.  DNVERF01 NOW WARNS ON THE REPORT.   *
001700******************************************************************
001800 01  DN-RUN-PARAMETERS.
001900     05  DN-DUE-DAYS-THRESHOLD     PIC 9(3)    VALUE 150.
002000     05  DN-PER-DAY-RATE-PCT       PIC 9V99    VALUE 0.06.
002100     05  DN-INTEREST-WORK-DAYS     PIC 9(3)    VALUE 031.
002200     05  DN-OPENING-BAL-AGE        PIC 9(3)    VALUE 300.
002300     05  DN-VALUE-TOLERANCE        PIC 9V99    VALUE 0.01.
002400     05  DN-COMPARE-KEY-CAP        PIC 9(3)    VALUE 100.
002500     05  FILLER                    PIC X(10)   VALUE SPACES.
002600*
002700******************************************************************
002800*  DN-RUN-PARM-CARD -- OLD 80-COLUMN CARD-IMAGE VIEW OF THE SAME *
002900*  PARAMETERS, KEPT FOR THE REASON GIVEN ABOVE.  NOT REFERENCED  *
003000*  BY CURRENT PROCEDURE DIVISION CODE.                           *
003100******************************************************************
003200 01  DN-RUN-PARM-CARD REDEFINES DN-RUN-PARAMETERS.
003300     05  PC-DUE-DAYS-THRESHOLD     PIC X(3).
003400     05  PC-PER-DAY-RATE-PCT       PIC X(3).
003500     05  PC-INTEREST-WORK-DAYS     PIC X(3).
003600     05  PC-OPENING-BAL-AGE        PIC X(3).
003700     05  PC-VALUE-TOLERANCE        PIC X(3).
003800     05  PC-COMPARE-KEY-CAP        PIC X(3).
003900     05  FILLER                    PIC X(10).
004000*
004100******************************************************************
004200*  DN-VERIFY-TABLE-CAP -- THE SIZE DNVERF01'S WS-PROC-TABLE AND    *
004300*  WS-EXPD-TABLE (AND THEIR DISTINCT-NAME SHADOW TABLES) ARE       *
004400*  COMPILED AT.  THE OCCURS CLAUSES STILL HAVE TO CARRY THE        *
004500*  LITERAL 2000 -- COBOL WON'T TAKE A DATA-NAME THERE -- BUT EVERY *
004600*  UNTIL TEST AND TRUNCATION CHECK IN DNVERF01 COMPARES AGAINST    *
004700*  THIS FIELD INSTEAD OF THE BARE NUMBER, SO THE TWO CAN NEVER     *
004800*  DRIFT APART WITHOUT A RECOMPILE TELLING YOU.                   *
004900******************************************************************
005000 77  DN-VERIFY-TABLE-CAP           PIC 9(4)    COMP VALUE 2000.
